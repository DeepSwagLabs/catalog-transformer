000100******************************************************************
000110* Author:       ANDRE RAFFUL
000120* Installation: CREATIVE MERCHANDISE - CENTRO DE PROCESSAMENTO
000130* Date-Written: 02/02/1995.
000140* Date-Compiled:
000150* Security:     NON-CONFIDENTIAL.
000160******************************************************************
000170* Alteracoes:
000180*   02/02/1995 - AR           - PROGRAMA ORIGINAL: ROTINA DE
000190*                                CONTROLE DA CARGA DIARIA DO
000200*                                CATALOGO DE PRODUTOS (CHAMA A
000210*                                TRANSFORMACAO DO FEED).
000220*   11/05/1995 - AR           - INCLUIDA A CHAMADA OPCIONAL DA
000230*                                RECONCILIACAO (CMFD0620), LIGADA
000240*                                PELA CHAVE UPSI-0 DO JOB (ARQUIVO
000250*                                ANTERIOR INFORMADO OU NAO).
000260*   30/11/1998 - AR    Y2K    - REVISAO ANO 2000: ROTINA NAO
000270*                                MANIPULA DATAS DIRETAMENTE, SEM
000280*                                IMPACTO.
000290*   14/02/2003 - LCS  CR0901  - RESUMO FINAL PASSOU A LISTAR OS
000300*                                ARQUIVOS DE INCLUSAO/ALTERACAO/
000310*                                EXCLUSAO QUANDO A RECONCILIACAO
000320*                                E EXECUTADA.
000330*   17/09/2018 - RDS  CR3391  - NENHUMA MUDANCA DE REGRA NESTE
000340*                                PROGRAMA; AJUSTE DE COMENTARIOS
000350*                                JUNTO COM O CMFD0620.
000360******************************************************************
000370*-----------------------------------------------------------------
000380 IDENTIFICATION DIVISION.
000390*-----------------------------------------------------------------
000400 PROGRAM-ID.     CMFD0600.
000410 AUTHOR.         ANDRE RAFFUL.
000420 INSTALLATION.   CREATIVE MERCHANDISE - CENTRO DE PROCESSAMENTO.
000430 DATE-WRITTEN.   02/02/1995.
000440 DATE-COMPILED.
000450 SECURITY.       NON-CONFIDENTIAL.
000460*-----------------------------------------------------------------
000470* PURPOSE: PROGRAMA PRINCIPAL DA CARGA DIARIA DO CATALOGO DE
000480*          PRODUTOS DA CREATIVE MERCHANDISE.  CHAMA O CMFD0610
000490*          PARA TRANSFORMAR O FEED DO FORNECEDOR NO LAYOUT
000500*          INTERNO E, QUANDO A CHAVE UPSI-0 DO JOB INDICAR QUE HA
000510*          ARQUIVO DO DIA ANTERIOR, CHAMA O CMFD0620 PARA GERAR A
000520*          RECONCILIACAO.  AO FINAL, IMPRIME O RESUMO COM A
000530*          QUANTIDADE DE REGISTROS DE CADA ARQUIVO DE SAIDA.
000540*-----------------------------------------------------------------
000550 ENVIRONMENT DIVISION.
000560*-----------------------------------------------------------------
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     UPSI-0 ON  STATUS IS WS-ANTERIOR-SIM
000610            OFF STATUS IS WS-ANTERIOR-NAO.
000620*-----------------------------------------------------------------
000630* UPSI-0 E LIGADA PELO JOB QUANDO O ARQUIVO DO DIA ANTERIOR E
000640* INFORMADO NA CARGA - NESTE CASO A RECONCILIACAO (CMFD0620) E
000650* EXECUTADA.  UPSI-0 DESLIGADA = PRIMEIRA CARGA DO FORNECEDOR,
000660* SEM ARQUIVO ANTERIOR PARA COMPARAR.
000670*-----------------------------------------------------------------
000680*-----------------------------------------------------------------
000690 DATA DIVISION.
000700*-----------------------------------------------------------------
000710 WORKING-STORAGE SECTION.
000720*
000730*    --- AREA DE COMUNICACAO COM CMFD0610 E CMFD0620 ---------------
000740 01  LK-COM-AREA.
000750     05  LK-TEM-ANTERIOR              PIC X(01).
000760         88  LK-HA-ARQUIVO-ANTERIOR       VALUE "S".
000770     05  LK-CONTADORES-GRP.
000780         10  LK-QTD-LIDOS             PIC 9(07).
000790         10  LK-QTD-GRAVADOS          PIC 9(07).
000800         10  LK-QTD-HABILITADOS       PIC 9(07).
000810         10  LK-QTD-DESABILITADOS     PIC 9(07).
000820         10  LK-QTD-ADICIONADOS       PIC 9(07).
000830         10  LK-QTD-ALTERADOS         PIC 9(07).
000840         10  LK-QTD-EXCLUIDOS         PIC 9(07).
000850     05  FILLER                       PIC X(01).
000860*
000870*    --- VISAO EM TABELA DOS SETE CONTADORES DO LK-COM-AREA, USADA
000880*        SO PARA ZERAR TODOS DE UMA VEZ NO P100 ----------------------
000890 01  LK-COM-AREA-R REDEFINES LK-COM-AREA.
000900     05  FILLER                       PIC X(01).
000910     05  LK-TAB-CONTADOR OCCURS 7 TIMES
000920                                      PIC 9(07).
000930     05  FILLER                       PIC X(01).
000940*
000950*    --- CONTADORES DO RESUMO FINAL (UM POR ARQUIVO DE SAIDA) ------
000960 01  WS-CONTADORES-RESUMO.
000970     05  WS-RESUMO-PRINCIPAL          PIC 9(07) COMP.
000980     05  WS-RESUMO-HABILITADOS        PIC 9(07) COMP.
000990     05  WS-RESUMO-DESABILITADOS      PIC 9(07) COMP.
001000     05  WS-RESUMO-ADICIONADOS        PIC 9(07) COMP.
001010     05  WS-RESUMO-ALTERADOS          PIC 9(07) COMP.
001020     05  WS-RESUMO-EXCLUIDOS          PIC 9(07) COMP.
001030     05  FILLER                       PIC X(01).
001040 01  WS-CONTADORES-RESUMO-R REDEFINES WS-CONTADORES-RESUMO.
001050     05  WS-TAB-RESUMO OCCURS 6 TIMES PIC 9(07) COMP.
001060     05  FILLER                       PIC X(01).
001070*
001080 01  WS-TAB-ROTULOS-RESUMO.
001090     05  WS-ROTULO-RESUMO OCCURS 6 TIMES
001100                                      PIC X(28).
001110     05  FILLER                       PIC X(01).
001120*
001130*    --- VISAO EM BLOCO UNICO DOS ROTULOS, USADA SO PARA LIMPAR
001140*        A TABELA DE UMA VEZ NO P100 -----------------------------
001150 01  WS-TAB-ROTULOS-RESUMO-R REDEFINES WS-TAB-ROTULOS-RESUMO.
001160     05  WS-ROTULOS-RESUMO-BLOCO      PIC X(169).
001170*
001180 77  WS-IDX-LK-CONTADOR               PIC 9(02) COMP.
001190*
001200 77  WS-QTD-LINHAS-RESUMO             PIC 9(02) COMP.
001210 77  WS-IDX-CONTADOR                  PIC 9(02) COMP.
001220 77  WS-LST-CONTADOR                  PIC ZZZ,ZZ9.
001230 77  WS-LINHA-RESUMO                  PIC X(40).
001240*-----------------------------------------------------------------
001250 PROCEDURE DIVISION.
001260*-----------------------------------------------------------------
001270 MAIN-PROCEDURE.
001280*
001290     PERFORM P100-INICIALIZA THRU P100-FIM.
001300*
001310     PERFORM P200-EXECUTA-TRANSFORMACAO THRU P200-FIM.
001320*
001330     IF LK-HA-ARQUIVO-ANTERIOR
001340         PERFORM P300-EXECUTA-RECONCILIACAO THRU P300-FIM
001350     END-IF.
001360*
001370     PERFORM P500-IMPRIME-RESUMO THRU P500-FIM.
001380*
001390     PERFORM P900-FIM.
001400*-----------------------------------------------------------------
001410 P100-INICIALIZA.
001420*
001430     MOVE SPACES                      TO WS-ROTULOS-RESUMO-BLOCO.
001440*
001450     PERFORM P105-ZERA-CONTADOR THRU P105-FIM
001460         VARYING WS-IDX-LK-CONTADOR FROM 1 BY 1
001470             UNTIL WS-IDX-LK-CONTADOR > 7.
001480*
001490     IF WS-ANTERIOR-SIM
001500         MOVE "S"                     TO LK-TEM-ANTERIOR
001510     ELSE
001520         MOVE "N"                     TO LK-TEM-ANTERIOR
001530     END-IF.
001540*
001550 P100-FIM.
001560*-----------------------------------------------------------------
001570 P105-ZERA-CONTADOR.
001580*
001590     MOVE ZERO   TO LK-TAB-CONTADOR(WS-IDX-LK-CONTADOR).
001600*
001610 P105-FIM.
001620*-----------------------------------------------------------------
001630* P200 - CHAMA A TRANSFORMACAO DO FEED DO FORNECEDOR (STEP 1 AO
001640*        STEP 5 DO FLUXO DE LOTE).
001650*-----------------------------------------------------------------
001660 P200-EXECUTA-TRANSFORMACAO.
001670*
001680     CALL "CMFD0610"          USING LK-COM-AREA.
001690*
001700 P200-FIM.
001710*-----------------------------------------------------------------
001720* P300 - CHAMA A RECONCILIACAO CONTRA O ARQUIVO DO DIA ANTERIOR
001730*        (SO EXECUTADA QUANDO A UPSI-0 DO JOB ESTIVER LIGADA).
001740*-----------------------------------------------------------------
001750 P300-EXECUTA-RECONCILIACAO.
001760*
001770     CALL "CMFD0620"          USING LK-COM-AREA.
001780*
001790 P300-FIM.
001800*-----------------------------------------------------------------
001810* P500 - RESUMO FINAL: UMA LINHA POR ARQUIVO DE SAIDA GERADO,
001820*        COM A QUANTIDADE DE REGISTROS GRAVADOS.
001830*-----------------------------------------------------------------
001840 P500-IMPRIME-RESUMO.
001850*
001860     MOVE LK-QTD-GRAVADOS             TO WS-RESUMO-PRINCIPAL.
001870     MOVE LK-QTD-HABILITADOS          TO WS-RESUMO-HABILITADOS.
001880     MOVE LK-QTD-DESABILITADOS        TO WS-RESUMO-DESABILITADOS.
001890*
001900     MOVE "ARQUIVO PRINCIPAL..........." TO WS-ROTULO-RESUMO(1).
001910     MOVE "EXTRATO DE HABILITADOS......" TO WS-ROTULO-RESUMO(2).
001920     MOVE "EXTRATO DE DESABILITADOS...." TO WS-ROTULO-RESUMO(3).
001930*
001940     MOVE 3                           TO WS-QTD-LINHAS-RESUMO.
001950*
001960     IF LK-HA-ARQUIVO-ANTERIOR                                    CR0901
001970         MOVE LK-QTD-ADICIONADOS       TO WS-RESUMO-ADICIONADOS   CR0901
001980         MOVE LK-QTD-ALTERADOS         TO WS-RESUMO-ALTERADOS     CR0901
001990         MOVE LK-QTD-EXCLUIDOS         TO WS-RESUMO-EXCLUIDOS     CR0901
002000*
002010         MOVE "ARQUIVO DE INCLUSOES........"                      CR0901
002020                                       TO WS-ROTULO-RESUMO(4)
002030         MOVE "ARQUIVO DE ALTERACOES......."                      CR0901
002040                                       TO WS-ROTULO-RESUMO(5)
002050         MOVE "ARQUIVO DE EXCLUSOES........"                      CR0901
002060                                       TO WS-ROTULO-RESUMO(6)
002070*
002080         MOVE 6                       TO WS-QTD-LINHAS-RESUMO     CR0901
002090     END-IF.
002100*
002110     DISPLAY "CMFD0600 - RESUMO DA CARGA DO CATALOGO DE PRODUTOS".
002120*
002130     PERFORM P505-IMPRIME-LINHA-RESUMO THRU P505-FIM
002140         VARYING WS-IDX-CONTADOR FROM 1 BY 1
002150             UNTIL WS-IDX-CONTADOR > WS-QTD-LINHAS-RESUMO.
002160*
002170 P500-FIM.
002180*-----------------------------------------------------------------
002190 P505-IMPRIME-LINHA-RESUMO.
002200*
002210     MOVE WS-TAB-RESUMO(WS-IDX-CONTADOR)
002220                                      TO WS-LST-CONTADOR.
002230*
002240     STRING WS-ROTULO-RESUMO(WS-IDX-CONTADOR) DELIMITED BY SIZE
002250            WS-LST-CONTADOR           DELIMITED BY SIZE
002260         INTO WS-LINHA-RESUMO.
002270*
002280     DISPLAY WS-LINHA-RESUMO.
002290*
002300 P505-FIM.
002310*-----------------------------------------------------------------
002320 P900-FIM.
002330     STOP RUN.
002340 END PROGRAM CMFD0600.
002350