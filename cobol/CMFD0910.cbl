000100******************************************************************
000110* Author:       ANDRE RAFFUL
000120* Installation: CREATIVE MERCHANDISE - CENTRO DE PROCESSAMENTO
000130* Date-Written: 03/27/1995.
000140* Date-Compiled:
000150* Security:     NON-CONFIDENTIAL.
000160******************************************************************
000170* Alteracoes:
000180*   27/03/1995 - AR           - PROGRAMA ORIGINAL: LIMPEZA DA
000190*                                QUANTIDADE EM ESTOQUE E CALCULO
000200*                                DO FLAG DE HABILITACAO.
000210*   11/09/1998 - AR           - LIMIAR DE HABILITACAO PASSOU A
000220*                                SER RECEBIDO POR PARAMETRO (ANTES
000230*                                ERA FIXO EM ZERO).
000240*   30/11/1999 - AR    Y2K    - REVISAO ANO 2000: ROTINA NAO
000250*                                MANIPULA DATAS, SEM IMPACTO.
000260*   14/02/2003 - LCS  CR0877  - CORRIGIDO TRATAMENTO DE QUANTIDADE
000270*                                EM BRANCO (FICAVA COM LIXO DA
000280*                                CHAMADA ANTERIOR QUANDO O
000290*                                CHAMADOR NAO LIMPAVA A AREA).
000300*   19/06/2009 - MRF  CR1950  - NENHUMA MUDANCA DE REGRA; SOMENTE
000310*                                COMENTARIOS REVISADOS.
000320*   08/03/2021 - JPN  CR3512  - CORRIGIDO O TAMANHO DA VISAO DE
000330*                                DUMP LKS-PARAMETRO-BLOCO: ESTAVA EM
000340*                                18 POSICOES, MENOR QUE LKS-PARAMETRO
000350*                                (23 POSICOES).  VISAO NAO E USADA NO
000360*                                FLUXO NORMAL, MAS FICOU REGISTRADO
000370*                                PARA NAO REPETIR O MESMO DESVIO DE
000380*                                TAMANHO DA CR3512 DE CMFD0610/0620.
000390******************************************************************
000400*-----------------------------------------------------------------
000410 IDENTIFICATION DIVISION.
000420*-----------------------------------------------------------------
000430 PROGRAM-ID.     CMFD0910.
000440 AUTHOR.         ANDRE RAFFUL.
000450 INSTALLATION.   CREATIVE MERCHANDISE - CENTRO DE PROCESSAMENTO.
000460 DATE-WRITTEN.   03/27/1995.
000470 DATE-COMPILED.
000480 SECURITY.       NON-CONFIDENTIAL.
000490*-----------------------------------------------------------------
000500* PURPOSE: LIMPA A QUANTIDADE EM ESTOQUE LIDA DO FEED DO
000510*          FORNECEDOR (TEXTO) E DEVOLVE A QUANTIDADE NUMERICA
000520*          LIMPA MAIS O FLAG DE PRODUTO HABILITADO/DESABILITADO,
000530*          CONFORME O LIMIAR DE HABILITACAO RECEBIDO.
000540*-----------------------------------------------------------------
000550 ENVIRONMENT DIVISION.
000560*-----------------------------------------------------------------
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600*-----------------------------------------------------------------
000610 DATA DIVISION.
000620*-----------------------------------------------------------------
000630 WORKING-STORAGE SECTION.
000640*
000650 77  WS-QTD-LIMPA-AUX                PIC 9(07) COMP.
000660 01  WS-QTD-LIMPA-AUX-R REDEFINES WS-QTD-LIMPA-AUX.
000670*        *=== CR0877 - 14/02/2003 - LCS ===*
000680*        VISAO ALTERNATIVA USADA SO PARA DEPURACAO MANUAL DO
000690*        VALOR LIMPO QUANDO O CHAMADOR RECLAMA DE QUANTIDADE
000700*        ERRADA - NAO E USADA NO FLUXO NORMAL DA ROTINA.
000710     05  WS-QTD-LIMPA-AUX-DIGITO OCCURS 7 TIMES
000720                                      PIC 9(01) COMP.
000730*        *==================================*
000740*
000750 77  WS-TEM-CONTEUDO                PIC X(01).
000760 77  WS-IDX-QTD-CARACTERE            PIC 9(01) COMP.
000770*
000780 LINKAGE SECTION.
000790*
000800 01  LKS-PARAMETRO.
000810     05  LKS-QTD-TEXTO                PIC X(07).
000820     05  LKS-LIMIAR-HABILITA          PIC 9(07).
000830     05  LKS-QTD-LIMPA                PIC 9(07).
000840     05  LKS-FLAG-HABILITADO          PIC X(01).
000850         88  LKS-HABILITADO               VALUE "Y".
000860         88  LKS-DESABILITADO              VALUE "N".
000870     05  FILLER                       PIC X(01).
000880*
000890*    --- VISAO POR CARACTERE DA QUANTIDADE-TEXTO, USADA PELO P095
000900*        PARA DETECTAR CAMPO TODO EM BRANCO (VER CR0877) -----------
000910 01  LKS-QTD-TEXTO-R REDEFINES LKS-QTD-TEXTO.
000920     05  LKS-QTD-CARACTERE OCCURS 7 TIMES
000930                                      PIC X(01).
000940*
000950*    --- VISAO EM BLOCO UNICO DO PARAMETRO, USADA SO PARA DUMP DE
000960*        DIAGNOSTICO QUANDO A ROTINA E TESTADA ISOLADAMENTE --------
000970 01  LKS-PARAMETRO-R REDEFINES LKS-PARAMETRO.
000980     05  LKS-PARAMETRO-BLOCO          PIC X(23).                  CR3512
000990*-----------------------------------------------------------------
001000* LKS-QTD-TEXTO       = QTY-AVAILABLE COMO CHEGOU DO FEED (TEXTO)
001010* LKS-LIMIAR-HABILITA = LIMIAR DE HABILITACAO (0 = PADRAO)
001020* LKS-QTD-LIMPA       = QUANTIDADE NUMERICA LIMPA (DEVOLVIDA)
001030* LKS-FLAG-HABILITADO = 'Y' SE QTD > LIMIAR, 'N' EM CASO CONTRARIO
001040*-----------------------------------------------------------------
001050*-----------------------------------------------------------------
001060 PROCEDURE DIVISION USING LKS-PARAMETRO.
001070*-----------------------------------------------------------------
001080 MAIN-PROCEDURE.
001090*
001100     PERFORM P100-LIMPA-QUANTIDADE THRU P100-FIM.
001110*                                                                 CR0877
001120     PERFORM P200-DEFINE-HABILITADO THRU P200-FIM.
001130*                                                                 CR0877
001140     GOBACK.
001150*-----------------------------------------------------------------
001160 P100-LIMPA-QUANTIDADE.
001170*
001180     PERFORM P095-TEM-CONTEUDO THRU P095-FIM.                     CR0877
001190*                                                                 CR0877
001200     IF WS-TEM-CONTEUDO = "N"
001210         MOVE ZERO                    TO WS-QTD-LIMPA-AUX
001220     ELSE
001230         IF LKS-QTD-TEXTO IS NUMERIC
001240             MOVE LKS-QTD-TEXTO       TO WS-QTD-LIMPA-AUX
001250         ELSE
001260             MOVE ZERO                TO WS-QTD-LIMPA-AUX
001270         END-IF
001280     END-IF.
001290*
001300     MOVE WS-QTD-LIMPA-AUX            TO LKS-QTD-LIMPA.
001310*
001320 P100-FIM.                                                        CR0877
001330*-----------------------------------------------------------------
001340* P095 - VARRE LKS-QTD-TEXTO CARACTERE A CARACTERE (CR0877) PARA  CR0877
001350*        DETECTAR CAMPO TODO EM BRANCO ANTES DO TESTE NUMERIC -   CR0877
001360*        CAMPO EM BRANCO DEVE VIRAR ZERO, NUNCA LIXO DA CHAMADA
001370*        ANTERIOR.                                                CR0877
001380*-----------------------------------------------------------------
001390 P095-TEM-CONTEUDO.
001400*
001410     MOVE "N"                        TO WS-TEM-CONTEUDO.
001420     MOVE 1                          TO WS-IDX-QTD-CARACTERE.
001430*                                                                 CR0877
001440     PERFORM P096-TESTA-CARACTERE THRU P096-FIM
001450         UNTIL WS-IDX-QTD-CARACTERE > 7                           CR0877
001460            OR WS-TEM-CONTEUDO = "S".                             CR0877
001470*
001480 P095-FIM.
001490*-----------------------------------------------------------------CR0877
001500 P096-TESTA-CARACTERE.
001510*
001520     IF LKS-QTD-CARACTERE(WS-IDX-QTD-CARACTERE) NOT = SPACE
001530         MOVE "S"                    TO WS-TEM-CONTEUDO
001540     END-IF.
001550*                                                                 110998
001560     ADD 1                           TO WS-IDX-QTD-CARACTERE.
001570*
001580 P096-FIM.
001590*-----------------------------------------------------------------
001600 P200-DEFINE-HABILITADO.
001610*
001620     IF LKS-QTD-LIMPA > LKS-LIMIAR-HABILITA
001630         SET LKS-HABILITADO           TO TRUE
001640     ELSE
001650         SET LKS-DESABILITADO         TO TRUE
001660     END-IF.
001670*
001680 P200-FIM.
001690*-----------------------------------------------------------------
001700 END PROGRAM CMFD0910.
001710