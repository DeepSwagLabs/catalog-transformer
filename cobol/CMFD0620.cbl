000100******************************************************************
000110* Author:       ANDRE RAFFUL
000120* Installation: CREATIVE MERCHANDISE - CENTRO DE PROCESSAMENTO
000130* Date-Written: 11/05/1995.
000140* Date-Compiled:
000150* Security:     NON-CONFIDENTIAL.
000160******************************************************************
000170* Alteracoes:
000180*   11/05/1995 - AR           - PROGRAMA ORIGINAL: RECONCILIACAO
000190*                                DO ARQUIVO DO DIA CONTRA O ARQUIVO
000200*                                ANTERIOR, GERANDO INCLUSOES,
000210*                                ALTERACOES E EXCLUSOES.
000220*   05/12/1996 - AR           - TABELA DO ARQUIVO ANTERIOR AMPLIADA
000230*                                DE 2000 PARA 5000 PRODUTOS.
000240*   30/11/1998 - AR    Y2K    - REVISAO ANO 2000: COMPARACAO DE
000250*                                IMPORT-DATE-CM E FEITA COMO TEXTO
000260*                                AAAA-MM-DD, SEM IMPACTO.
000270*   14/02/2003 - LCS  CR0901  - CRITERIO DE ALTERACAO PASSOU A
000280*                                COMPARAR EXATAMENTE QUATRO CAMPOS
000290*                                (NOME, PRECO EFETIVO, QUANTIDADE
000300*                                E FLAG DE HABILITACAO); ANTES
000310*                                COMPARAVA O REGISTRO INTEIRO E
000320*                                GERAVA ALTERACAO A CADA CARGA.
000330*   22/02/2012 - MRF  CR2281  - NENHUMA MUDANCA DE REGRA; AJUSTE DE
000340*                                LAYOUT PARA ACOMPANHAR CMPRODUTO.
000350*   17/09/2018 - RDS  CR3391  - CORRIGIDA A GRAVACAO DE EXCLUSAO:
000360*                                TINHA QUE SAIR COM A VERSAO ANTIGA
000370*                                DO PRODUTO, NAO A NOVA (QUE NEM
000380*                                EXISTE MAIS NESTE CASO).
000390*   08/03/2021 - JPN  CR3512  - CORRIGIDO O TAMANHO DAS AREAS FD
000400*                                PREVIOUS-MASTER/MAIN-OUTPUT (1013
000410*                                POSICOES, MENOR QUE O REG-PRODUTO-CM
000420*                                COM 1022) E DAS AREAS ADDS-OUTPUT/
000430*                                UPDATES-OUTPUT/DELETES-OUTPUT (1014
000440*                                POSICOES, MENOR QUE O REG-MUDANCA-CM
000450*                                COM 1023).  TAMBEM CORRIGIDO O
000460*                                TAB-REG-ANT DE TABELA-PRODUTOS-ANT
000470*                                (MESMO DESVIO DE TAMANHO).  O WRITE
000480*                                ... FROM E O MOVE DE/PARA A TABELA
000490*                                CORTAVAM OS 9 BYTES FINAIS DE TODO
000500*                                REGISTRO (VER TAMBEM CR3512 EM
000510*                                CMFD0610, CMPRODUTO.CPY E
000520*                                CMMUDANCA.CPY).
000530******************************************************************
000540*-----------------------------------------------------------------
000550 IDENTIFICATION DIVISION.
000560*-----------------------------------------------------------------
000570 PROGRAM-ID.     CMFD0620.
000580 AUTHOR.         ANDRE RAFFUL.
000590 INSTALLATION.   CREATIVE MERCHANDISE - CENTRO DE PROCESSAMENTO.
000600 DATE-WRITTEN.   11/05/1995.
000610 DATE-COMPILED.
000620 SECURITY.       NON-CONFIDENTIAL.
000630*-----------------------------------------------------------------
000640* PURPOSE: COMPARA O ARQUIVO PRINCIPAL RECEM-GERADO PELO CMFD0610
000650*          COM O ARQUIVO DO DIA ANTERIOR (JA NO LAYOUT INTERNO),
000660*          CASANDO OS PRODUTOS PELO NUMERO DO ITEM.  PRODUTO SO
000670*          NO ARQUIVO NOVO GERA INCLUSAO; SO NO ANTERIOR GERA
000680*          EXCLUSAO; NOS DOIS, COM DIFERENCA EM NOME, PRECO
000690*          EFETIVO, QUANTIDADE OU HABILITACAO, GERA ALTERACAO.
000700*-----------------------------------------------------------------
000710 ENVIRONMENT DIVISION.
000720*-----------------------------------------------------------------
000730 CONFIGURATION SECTION.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM.
000760*-----------------------------------------------------------------
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790*
000800     SELECT PREVIOUS-MASTER ASSIGN TO "PREVIOUS-MASTER"
000810         ORGANIZATION   IS SEQUENTIAL
000820         ACCESS         IS SEQUENTIAL
000830         FILE STATUS    IS WS-FS-ANTERIOR.
000840*
000850     SELECT MAIN-OUTPUT ASSIGN TO "MAIN-OUTPUT"
000860         ORGANIZATION   IS SEQUENTIAL
000870         ACCESS         IS SEQUENTIAL
000880         FILE STATUS    IS WS-FS-PRINCIPAL.
000890*
000900     SELECT ADDS-OUTPUT ASSIGN TO "ADDS-OUTPUT"
000910         ORGANIZATION   IS SEQUENTIAL
000920         ACCESS         IS SEQUENTIAL
000930         FILE STATUS    IS WS-FS-ADDS.
000940*
000950     SELECT UPDATES-OUTPUT ASSIGN TO "UPDATES-OUTPUT"
000960         ORGANIZATION   IS SEQUENTIAL
000970         ACCESS         IS SEQUENTIAL
000980         FILE STATUS    IS WS-FS-UPDATES.
000990*
001000     SELECT DELETES-OUTPUT ASSIGN TO "DELETES-OUTPUT"
001010         ORGANIZATION   IS SEQUENTIAL
001020         ACCESS         IS SEQUENTIAL
001030         FILE STATUS    IS WS-FS-DELETES.
001040*-----------------------------------------------------------------
001050 DATA DIVISION.
001060*-----------------------------------------------------------------
001070 FILE SECTION.
001080*
001090 FD  PREVIOUS-MASTER.
001100 01  FD-REG-PRODUTO-CM-ANT           PIC X(1022).                 CR3512
001110*
001120 FD  MAIN-OUTPUT.
001130 01  FD-REG-PRODUTO-CM-NOVO          PIC X(1022).                 CR3512
001140*
001150 FD  ADDS-OUTPUT.
001160 01  FD-REG-MUDANCA-ADD              PIC X(1023).                 CR3512
001170*
001180 FD  UPDATES-OUTPUT.
001190 01  FD-REG-MUDANCA-UPD              PIC X(1023).                 CR3512
001200*
001210 FD  DELETES-OUTPUT.
001220 01  FD-REG-MUDANCA-DEL              PIC X(1023).                 CR3512
001230*-----------------------------------------------------------------
001240 WORKING-STORAGE SECTION.
001250*
001260*    --- LAYOUT INTERNO DE PRODUTO E REGISTRO DE MUDANCA -----------
001270     COPY "CmProduto.cpy".
001280     COPY "CmMudanca.cpy".
001290*
001300*    --- TABELA DO ARQUIVO DO DIA ANTERIOR (CARREGADA EM MEMORIA) --
001310 01  TABELA-PRODUTOS-ANT.
001320     05  TAB-ANT OCCURS 5000 TIMES.
001330         10  TAB-ITEM-ANT            PIC X(20).
001340         10  TAB-NOME-ANT            PIC X(60).
001350         10  TAB-PRECO-ANT           PIC S9(07)V99.
001360         10  TAB-QTD-ANT             PIC 9(07).
001370         10  TAB-FLAG-HAB-ANT        PIC X(01).
001380         10  TAB-FLAG-CASADO-ANT     PIC X(01).
001390             88  TAB-CASADO-ANT          VALUE "S".
001400         10  TAB-REG-ANT             PIC X(1022).                 CR3512
001410         10  FILLER                  PIC X(01).
001420*
001430 77  WS-QTD-TAB-ANT                  PIC 9(04) COMP VALUE ZERO.
001440 77  WS-MAX-TAB-ANT                  PIC 9(04) COMP VALUE 5000.
001450 77  WS-IDX-TAB-ANT                  PIC 9(04) COMP.
001460 77  WS-IDX-ACHADO                   PIC 9(04) COMP.
001470*
001480 77  WS-ACHOU-ANT                    PIC X(01).
001490     88  TAB-ANT-ACHOU                   VALUE "S".
001500     88  TAB-ANT-NAO-ACHOU               VALUE "N".
001510*
001520*    --- TIPO DE MUDANCA SENDO GRAVADA (VER P600) -------------------
001530 77  WS-TIPO-MUDANCA                 PIC X(01).
001540*
001550*    --- CONTADORES DE CONTROLE (RELATORIO DE ENCERRAMENTO) --------
001560 01  WS-CONTADORES.
001570     05  WS-QTD-ADICIONADOS          PIC 9(07) COMP.
001580     05  WS-QTD-ALTERADOS            PIC 9(07) COMP.
001590     05  WS-QTD-EXCLUIDOS            PIC 9(07) COMP.
001600     05  FILLER                      PIC X(01).
001610 01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
001620     05  WS-TAB-CONTADOR OCCURS 3 TIMES
001630                                      PIC 9(07) COMP.
001640     05  FILLER                      PIC X(01).
001650*
001660 01  WS-TAB-ROTULOS.
001670     05  WS-ROTULO OCCURS 3 TIMES    PIC X(28).
001680     05  FILLER                      PIC X(01).
001690*
001700 77  WS-IDX-CONTADOR                 PIC 9(02) COMP.
001710 77  WS-LST-CONTADOR                 PIC ZZZ,ZZ9.
001720 77  WS-LINHA-RESUMO                 PIC X(40).
001730*
001740*    --- FLAGS E STATUS DE ARQUIVO ----------------------------------
001750 77  WS-FIM-ANTERIOR                 PIC X(01).
001760     88  FLAG-EOF-ANTERIOR               VALUE "S".
001770*
001780 77  WS-FIM-NOVO                     PIC X(01).
001790     88  FLAG-EOF-NOVO                   VALUE "S".
001800*
001810 77  WS-FS-ANTERIOR                  PIC X(02).
001820     88  WS-FS-ANTERIOR-OK               VALUE "00".
001830*
001840 77  WS-FS-PRINCIPAL                 PIC X(02).
001850     88  WS-FS-PRINCIPAL-OK              VALUE "00".
001860*
001870 77  WS-FS-ADDS                      PIC X(02).
001880     88  WS-FS-ADDS-OK                   VALUE "00".
001890*
001900 77  WS-FS-UPDATES                   PIC X(02).
001910     88  WS-FS-UPDATES-OK                VALUE "00".
001920*
001930 77  WS-FS-DELETES                   PIC X(02).
001940     88  WS-FS-DELETES-OK                VALUE "00".
001950*-----------------------------------------------------------------
001960 LINKAGE SECTION.
001970*
001980 01  LK-COM-AREA.
001990     05  LK-TEM-ANTERIOR              PIC X(01).
002000     05  LK-QTD-LIDOS                 PIC 9(07).
002010     05  LK-QTD-GRAVADOS              PIC 9(07).
002020     05  LK-QTD-HABILITADOS           PIC 9(07).
002030     05  LK-QTD-DESABILITADOS         PIC 9(07).
002040     05  LK-QTD-ADICIONADOS           PIC 9(07).
002050     05  LK-QTD-ALTERADOS             PIC 9(07).
002060     05  LK-QTD-EXCLUIDOS             PIC 9(07).
002070     05  FILLER                       PIC X(01).
002080*-----------------------------------------------------------------
002090 PROCEDURE DIVISION USING LK-COM-AREA.
002100*-----------------------------------------------------------------
002110 MAIN-PROCEDURE.
002120*
002130     PERFORM P100-INICIALIZA THRU P100-FIM.
002140*
002150     PERFORM P200-CARREGA-ANTERIOR THRU P200-FIM
002160         UNTIL FLAG-EOF-ANTERIOR.
002170*
002180     PERFORM P300-COMPARA-NOVOS THRU P300-FIM
002190         UNTIL FLAG-EOF-NOVO.
002200*
002210     PERFORM P400-BAIXA-REMOVIDOS THRU P400-FIM
002220         VARYING WS-IDX-TAB-ANT FROM 1 BY 1
002230             UNTIL WS-IDX-TAB-ANT > WS-QTD-TAB-ANT.
002240*
002250     PERFORM P700-ENCERRA-RELATORIO THRU P700-FIM.
002260*
002270     PERFORM P710-DEVOLVE-CONTADORES THRU P710-FIM.
002280*
002290     PERFORM P900-FIM.
002300*-----------------------------------------------------------------
002310* P100 - ABERTURA DOS ARQUIVOS DA RECONCILIACAO.
002320*-----------------------------------------------------------------
002330 P100-INICIALIZA.
002340*
002350     SET WS-FS-ANTERIOR-OK            TO TRUE.
002360     SET WS-FS-PRINCIPAL-OK           TO TRUE.
002370     SET WS-FS-ADDS-OK                TO TRUE.
002380     SET WS-FS-UPDATES-OK             TO TRUE.
002390     SET WS-FS-DELETES-OK             TO TRUE.
002400     MOVE SPACES                      TO WS-FIM-ANTERIOR.
002410     MOVE SPACES                      TO WS-FIM-NOVO.
002420     MOVE ZERO                        TO WS-CONTADORES.
002430     MOVE ZERO                        TO WS-QTD-TAB-ANT.
002440*
002450     OPEN INPUT  PREVIOUS-MASTER.
002460     IF NOT WS-FS-ANTERIOR-OK THEN
002470         DISPLAY "CMFD0620 - ERRO NA ABERTURA DO ARQUIVO "
002480                 "ANTERIOR. FILE STATUS: " WS-FS-ANTERIOR
002490         PERFORM P900-FIM
002500     END-IF.
002510*
002520     OPEN INPUT  MAIN-OUTPUT.
002530     IF NOT WS-FS-PRINCIPAL-OK THEN
002540         DISPLAY "CMFD0620 - ERRO NA ABERTURA DO ARQUIVO "
002550                 "PRINCIPAL. FILE STATUS: " WS-FS-PRINCIPAL
002560         PERFORM P900-FIM
002570     END-IF.
002580*
002590     OPEN OUTPUT ADDS-OUTPUT.
002600     IF NOT WS-FS-ADDS-OK THEN
002610         DISPLAY "CMFD0620 - ERRO NA ABERTURA DO ARQUIVO DE "
002620                 "INCLUSOES. FILE STATUS: " WS-FS-ADDS
002630         PERFORM P900-FIM
002640     END-IF.
002650*
002660     OPEN OUTPUT UPDATES-OUTPUT.
002670     IF NOT WS-FS-UPDATES-OK THEN
002680         DISPLAY "CMFD0620 - ERRO NA ABERTURA DO ARQUIVO DE "
002690                 "ALTERACOES. FILE STATUS: " WS-FS-UPDATES
002700         PERFORM P900-FIM
002710     END-IF.
002720*
002730     OPEN OUTPUT DELETES-OUTPUT.
002740     IF NOT WS-FS-DELETES-OK THEN
002750         DISPLAY "CMFD0620 - ERRO NA ABERTURA DO ARQUIVO DE "
002760                 "EXCLUSOES. FILE STATUS: " WS-FS-DELETES
002770         PERFORM P900-FIM
002780     END-IF.
002790*
002800 P100-FIM.
002810*-----------------------------------------------------------------
002820* P200 - CARGA DO ARQUIVO ANTERIOR PARA A TABELA EM MEMORIA.
002830*-----------------------------------------------------------------
002840 P200-CARREGA-ANTERIOR.
002850*
002860     READ PREVIOUS-MASTER INTO REG-PRODUTO-CM
002870         AT END
002880             SET FLAG-EOF-ANTERIOR    TO TRUE
002890         NOT AT END
002900             ADD 1                    TO WS-QTD-TAB-ANT
002910*
002920             IF WS-QTD-TAB-ANT > WS-MAX-TAB-ANT THEN
002930                 DISPLAY "CMFD0620 - ARQUIVO ANTERIOR EXCEDE A "
002940                         "CAPACIDADE DA TABELA (5000 PRODUTOS)."
002950                 PERFORM P900-FIM
002960             END-IF
002970*
002980             MOVE ITEM-NUMBER-CM
002990                 TO TAB-ITEM-ANT(WS-QTD-TAB-ANT)
003000             MOVE PRODUCT-NAME-CM
003010                 TO TAB-NOME-ANT(WS-QTD-TAB-ANT)
003020             MOVE EFFECTIVE-PRICE-CM
003030                 TO TAB-PRECO-ANT(WS-QTD-TAB-ANT)
003040             MOVE QTY-AVAILABLE-CM
003050                 TO TAB-QTD-ANT(WS-QTD-TAB-ANT)
003060             MOVE ENABLED-FLAG-CM
003070                 TO TAB-FLAG-HAB-ANT(WS-QTD-TAB-ANT)
003080             MOVE "N"
003090                 TO TAB-FLAG-CASADO-ANT(WS-QTD-TAB-ANT)
003100             MOVE REG-PRODUTO-CM
003110                 TO TAB-REG-ANT(WS-QTD-TAB-ANT)
003120     END-READ.
003130*
003140 P200-FIM.
003150*-----------------------------------------------------------------
003160* P300 - LE O ARQUIVO PRINCIPAL (LADO NOVO) E CLASSIFICA CADA
003170*        PRODUTO EM INCLUSAO, ALTERACAO OU SEM MUDANCA.
003180*-----------------------------------------------------------------
003190 P300-COMPARA-NOVOS.
003200*
003210     READ MAIN-OUTPUT INTO REG-PRODUTO-CM
003220         AT END
003230             SET FLAG-EOF-NOVO        TO TRUE
003240         NOT AT END
003250             PERFORM P340-PROCURA-ANTERIOR THRU P340-FIM
003260*
003270             PERFORM P350-VERIFICA-ALTERACAO THRU P350-FIM
003280     END-READ.
003290*
003300 P300-FIM.
003310*-----------------------------------------------------------------
003320* P340 - PROCURA O NUMERO DO ITEM NA TABELA DO ARQUIVO ANTERIOR
003330*        (BUSCA SEQUENCIAL - CHAVE E O NUMERO DO ITEM).
003340*-----------------------------------------------------------------
003350 P340-PROCURA-ANTERIOR.
003360*
003370     SET TAB-ANT-NAO-ACHOU            TO TRUE.
003380     MOVE ZERO                        TO WS-IDX-ACHADO.
003390*
003400     PERFORM P345-COMPARA-CHAVE THRU P345-FIM
003410         VARYING WS-IDX-TAB-ANT FROM 1 BY 1
003420             UNTIL WS-IDX-TAB-ANT > WS-QTD-TAB-ANT
003430                OR TAB-ANT-ACHOU.
003440*
003450 P340-FIM.
003460*-----------------------------------------------------------------
003470 P345-COMPARA-CHAVE.
003480*
003490     IF ITEM-NUMBER-CM = TAB-ITEM-ANT(WS-IDX-TAB-ANT)
003500         SET TAB-ANT-ACHOU            TO TRUE
003510         MOVE WS-IDX-TAB-ANT          TO WS-IDX-ACHADO
003520     END-IF.
003530*
003540 P345-FIM.
003550*-----------------------------------------------------------------CR0901
003560* P350 - PRODUTO NAO ENCONTRADO NO ANTERIOR = INCLUSAO.  PRODUTO  CR0901
003570*        ENCONTRADO = MARCA CASADO E COMPARA OS QUATRO CAMPOS QUE CR0901
003580*        DEFINEM ALTERACAO (CR0901 - NOME, PRECO EFETIVO,         CR0901
003590*        QUANTIDADE E FLAG DE HABILITACAO).                       CR0901
003600*-----------------------------------------------------------------
003610 P350-VERIFICA-ALTERACAO.
003620*
003630     IF TAB-ANT-NAO-ACHOU THEN
003640         MOVE "A"                     TO WS-TIPO-MUDANCA
003650         PERFORM P600-GRAVA-MUDANCA THRU P600-FIM
003660     ELSE
003670         SET TAB-CASADO-ANT(WS-IDX-ACHADO) TO TRUE
003680*
003690         IF PRODUCT-NAME-CM    NOT = TAB-NOME-ANT(WS-IDX-ACHADO)
003700            OR EFFECTIVE-PRICE-CM NOT = TAB-PRECO-ANT(WS-IDX-ACHADO)
003710            OR QTY-AVAILABLE-CM NOT = TAB-QTD-ANT(WS-IDX-ACHADO)
003720            OR ENABLED-FLAG-CM  NOT = TAB-FLAG-HAB-ANT(WS-IDX-ACHACR3391
003730             MOVE "U"                 TO WS-TIPO-MUDANCA          CR3391
003740             PERFORM P600-GRAVA-MUDANCA THRU P600-FIM
003750         END-IF
003760     END-IF.
003770*
003780 P350-FIM.
003790*-----------------------------------------------------------------
003800* P400 - PRODUTOS DO ANTERIOR QUE NAO FORAM CASADOS COM NENHUM
003810*        PRODUTO DO ARQUIVO NOVO SAO EXCLUSOES (CR3391 - SAI COM
003820*        A VERSAO ANTIGA, GUARDADA EM TAB-REG-ANT).
003830*-----------------------------------------------------------------
003840 P400-BAIXA-REMOVIDOS.
003850*
003860     IF NOT TAB-CASADO-ANT(WS-IDX-TAB-ANT) THEN
003870         MOVE TAB-REG-ANT(WS-IDX-TAB-ANT) TO REG-PRODUTO-CM
003880         MOVE "D"                     TO WS-TIPO-MUDANCA
003890         PERFORM P600-GRAVA-MUDANCA THRU P600-FIM
003900     END-IF.
003910*
003920 P400-FIM.
003930*-----------------------------------------------------------------
003940* P600 - MONTA O REGISTRO DE MUDANCA A PARTIR DE REG-PRODUTO-CM
003950*        E GRAVA NO ARQUIVO CORRESPONDENTE AO TIPO (WS-TIPO-
003960*        MUDANCA = 'A'/'U'/'D').
003970*-----------------------------------------------------------------
003980 P600-GRAVA-MUDANCA.
003990*
004000     MOVE ITEM-NUMBER-CM              TO ITEM-NUMBER-MUD.
004010     MOVE PRODUCT-NAME-CM             TO PRODUCT-NAME-MUD.
004020     MOVE PRODUCT-DESC-CM             TO PRODUCT-DESC-MUD.
004030     MOVE BRAND-CM                    TO BRAND-MUD.
004040     MOVE IMAGE-URL-CM                TO IMAGE-URL-MUD.
004050     MOVE QTY-AVAILABLE-CM            TO QTY-AVAILABLE-MUD.
004060     MOVE ITEM-STATUS-CM              TO ITEM-STATUS-MUD.
004070     MOVE MSRP-CM                     TO MSRP-MUD.
004080     MOVE MAP-PRICE-CM                TO MAP-PRICE-MUD.
004090     MOVE USER-PRICE-CM               TO USER-PRICE-MUD.
004100     MOVE JOBBER-PRICE-CM             TO JOBBER-PRICE-MUD.
004110     MOVE DISTRIBUTOR-PRICE-CM        TO DISTRIBUTOR-PRICE-MUD.
004120     MOVE EFFECTIVE-PRICE-CM          TO EFFECTIVE-PRICE-MUD.
004130     MOVE CATEGORY-ID-CM              TO CATEGORY-ID-MUD.
004140     MOVE KEYWORDS-CM                 TO KEYWORDS-MUD.
004150     MOVE UPC-CM                      TO UPC-MUD.
004160     MOVE FREIGHT-CM                  TO FREIGHT-MUD.
004170     MOVE FOB-CITY-CM                 TO FOB-CITY-MUD.
004180     MOVE FOB-STATE-CM                TO FOB-STATE-MUD.
004190     MOVE FOB-ZIP-CM                  TO FOB-ZIP-MUD.
004200     MOVE ENABLED-FLAG-CM             TO ENABLED-FLAG-MUD.
004210     MOVE SOURCE-SYSTEM-CM            TO SOURCE-SYSTEM-MUD.
004220     MOVE IMPORT-DATE-CM              TO IMPORT-DATE-MUD.
004230     MOVE USER-ACCOUNT-ID-CM          TO USER-ACCOUNT-ID-MUD.
004240     MOVE WS-TIPO-MUDANCA             TO CHANGE-TYPE-MUD.
004250*
004260     EVALUATE WS-TIPO-MUDANCA
004270         WHEN "A"
004280             WRITE FD-REG-MUDANCA-ADD FROM REG-MUDANCA-CM
004290             ADD 1                    TO WS-QTD-ADICIONADOS
004300         WHEN "U"
004310             WRITE FD-REG-MUDANCA-UPD FROM REG-MUDANCA-CM
004320             ADD 1                    TO WS-QTD-ALTERADOS
004330         WHEN "D"
004340             WRITE FD-REG-MUDANCA-DEL FROM REG-MUDANCA-CM
004350             ADD 1                    TO WS-QTD-EXCLUIDOS
004360     END-EVALUATE.
004370*
004380 P600-FIM.
004390*-----------------------------------------------------------------
004400* P700 - RELATORIO DE ENCERRAMENTO - INCLUSOES, ALTERACOES E
004410*        EXCLUSOES DA RECONCILIACAO.
004420*-----------------------------------------------------------------
004430 P700-ENCERRA-RELATORIO.
004440*
004450     MOVE "PRODUTOS ADICIONADOS......." TO WS-ROTULO(1).
004460     MOVE "PRODUTOS ALTERADOS.........." TO WS-ROTULO(2).
004470     MOVE "PRODUTOS EXCLUIDOS.........." TO WS-ROTULO(3).
004480*
004490     PERFORM P705-IMPRIME-CONTADOR THRU P705-FIM
004500         VARYING WS-IDX-CONTADOR FROM 1 BY 1
004510             UNTIL WS-IDX-CONTADOR > 3.
004520*
004530 P700-FIM.
004540*-----------------------------------------------------------------
004550 P705-IMPRIME-CONTADOR.
004560*
004570     MOVE WS-TAB-CONTADOR(WS-IDX-CONTADOR)
004580                                      TO WS-LST-CONTADOR.
004590*
004600     STRING WS-ROTULO(WS-IDX-CONTADOR) DELIMITED BY SIZE
004610            WS-LST-CONTADOR           DELIMITED BY SIZE
004620         INTO WS-LINHA-RESUMO.
004630*
004640     DISPLAY WS-LINHA-RESUMO.
004650*
004660 P705-FIM.
004670*-----------------------------------------------------------------
004680 P710-DEVOLVE-CONTADORES.
004690*
004700     MOVE WS-QTD-ADICIONADOS          TO LK-QTD-ADICIONADOS.
004710     MOVE WS-QTD-ALTERADOS            TO LK-QTD-ALTERADOS.
004720     MOVE WS-QTD-EXCLUIDOS             TO LK-QTD-EXCLUIDOS.
004730*
004740 P710-FIM.
004750*-----------------------------------------------------------------
004760 P900-FIM.
004770     CLOSE   PREVIOUS-MASTER
004780             MAIN-OUTPUT
004790             ADDS-OUTPUT
004800             UPDATES-OUTPUT
004810             DELETES-OUTPUT.
004820     GOBACK.
004830 END PROGRAM CMFD0620.
004840