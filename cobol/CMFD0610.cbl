000100******************************************************************
000110* Author:       ANDRE RAFFUL
000120* Installation: CREATIVE MERCHANDISE - CENTRO DE PROCESSAMENTO
000130* Date-Written: 04/02/1995.
000140* Date-Compiled:
000150* Security:     NON-CONFIDENTIAL.
000160******************************************************************
000170* Alteracoes:
000180*   02/04/1995 - AR           - PROGRAMA ORIGINAL: CARGA DO FEED
000190*                                DO FORNECEDOR E TRANSFORMACAO
000200*                                PARA O LAYOUT INTERNO CM, COM
000210*                                SEPARACAO HABILITADO/DESABILITADO.
000220*   19/08/1996 - AR           - INCLUSAO DO BLOCO DE FEATURES NA
000230*                                DESCRICAO (ANTES SO GRAVAVA A
000240*                                SALES-COPY).
000250*   30/11/1998 - AR    Y2K    - REVISAO ANO 2000: DATA DE CARGA
000260*                                PASSOU A GRAVAR O ANO COM 4
000270*                                POSICOES (JANELA DE SECULO NO
000280*                                PARAGRAFO P105), EM VEZ DE 2.
000290*   14/02/2003 - LCS  CR0877  - LIMPEZA DE QUANTIDADE PASSOU A SER
000300*                                FEITA PELA ROTINA CMFD0910 (ANTES
000310*                                O TESTE NUMERIC ERA FEITO AQUI
000320*                                MESMO, DUPLICADO EM DOIS LUGARES).
000330*   08/11/2005 - LCS  CR1042  - INCLUSAO DO NIVEL DE PRECO EFETIVO
000340*                                CONFIGURAVEL (ANTES GRAVAVA SEMPRE
000350*                                O PRECO DISTRIBUIDOR).
000360*   22/02/2012 - MRF  CR2281  - INCLUSAO DA CONTA DE IMPORTACAO
000370*                                (WS-CFG-USER-ACCOUNT-ID).
000380*   17/09/2018 - RDS  CR3390  - CORRIGIDO O CALCULO DO TAMANHO DO
000390*                                BLOCO DE FEATURES QUANDO A FEATURE
000400*                                18 ERA A UNICA PREENCHIDA (PONTEIRO
000410*                                DA STRING NAO CONTAVA O SEPARADOR).
000420*   08/03/2021 - JPN  CR3512  - CORRIGIDO O TAMANHO DAS AREAS FD
000430*                                MAIN-OUTPUT/ENABLED-OUTPUT/
000440*                                DISABLED-OUTPUT: ESTAVAM EM 1013
000450*                                POSICOES, MENOR QUE O REGISTRO
000460*                                REG-PRODUTO-CM (1022 POSICOES DESDE
000470*                                A INCLUSAO DE USER-ACCOUNT-ID-CM E
000480*                                DA RESERVA DE CRESCIMENTO DA CR1042/
000490*                                CR2281).  O WRITE ... FROM CORTAVA
000500*                                OS 9 BYTES FINAIS DE TODO REGISTRO
000510*                                GRAVADO NOS TRES ARQUIVOS.
000520******************************************************************
000530*-----------------------------------------------------------------
000540 IDENTIFICATION DIVISION.
000550*-----------------------------------------------------------------
000560 PROGRAM-ID.     CMFD0610.
000570 AUTHOR.         ANDRE RAFFUL.
000580 INSTALLATION.   CREATIVE MERCHANDISE - CENTRO DE PROCESSAMENTO.
000590 DATE-WRITTEN.   04/02/1995.
000600 DATE-COMPILED.
000610 SECURITY.       NON-CONFIDENTIAL.
000620*-----------------------------------------------------------------
000630* PURPOSE: LE O FEED DIARIO DO FORNECEDOR (TEXTO DELIMITADO POR
000640*          "|", UM REGISTRO POR PRODUTO, COM LINHA DE CABECALHO),
000650*          TRANSFORMA CADA REGISTRO PARA O LAYOUT INTERNO DE
000660*          PRODUTO DA CM, MONTA O BLOCO DE FEATURES NA DESCRICAO,
000670*          LIMPA A QUANTIDADE, DEFINE O FLAG DE HABILITACAO E O
000680*          PRECO EFETIVO, ESTAMPA OS METADADOS DA CARGA E GRAVA O
000690*          ARQUIVO PRINCIPAL MAIS OS EXTRATOS DE HABILITADOS E
000700*          DESABILITADOS.
000710*-----------------------------------------------------------------
000720 ENVIRONMENT DIVISION.
000730*-----------------------------------------------------------------
000740 CONFIGURATION SECTION.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM.
000770*-----------------------------------------------------------------
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800*
000810     SELECT SUPPLIER-FEED ASSIGN TO "SUPPLIER-FEED"
000820         ORGANIZATION   IS LINE SEQUENTIAL
000830         ACCESS         IS SEQUENTIAL
000840         FILE STATUS    IS WS-FS-FEED.
000850*
000860     SELECT MAIN-OUTPUT ASSIGN TO "MAIN-OUTPUT"
000870         ORGANIZATION   IS SEQUENTIAL
000880         ACCESS         IS SEQUENTIAL
000890         FILE STATUS    IS WS-FS-PRINCIPAL.
000900*
000910     SELECT ENABLED-OUTPUT ASSIGN TO "ENABLED-OUTPUT"
000920         ORGANIZATION   IS SEQUENTIAL
000930         ACCESS         IS SEQUENTIAL
000940         FILE STATUS    IS WS-FS-HABILITADO.
000950*
000960     SELECT DISABLED-OUTPUT ASSIGN TO "DISABLED-OUTPUT"
000970         ORGANIZATION   IS SEQUENTIAL
000980         ACCESS         IS SEQUENTIAL
000990         FILE STATUS    IS WS-FS-DESABILITADO.
001000*-----------------------------------------------------------------
001010 DATA DIVISION.
001020*-----------------------------------------------------------------
001030 FILE SECTION.
001040*
001050 FD  SUPPLIER-FEED.
001060 01  FD-LINHA-FEED                   PIC X(2000).
001070*
001080 FD  MAIN-OUTPUT.
001090 01  FD-REG-PRODUTO-CM               PIC X(1022).                 CR3512
001100*
001110 FD  ENABLED-OUTPUT.
001120 01  FD-REG-PRODUTO-CM-HAB           PIC X(1022).                 CR3512
001130*
001140 FD  DISABLED-OUTPUT.
001150 01  FD-REG-PRODUTO-CM-DES           PIC X(1022).                 CR3512
001160*-----------------------------------------------------------------
001170 WORKING-STORAGE SECTION.
001180*
001190*    --- LAYOUT INTERNO DE PRODUTO (GRAVADO NOS TRES ARQUIVOS) ---
001200     COPY "CmProduto.cpy".
001210*
001220*    --- AREA DE DESMONTAGEM DO REGISTRO DO FEED -------------------
001230     COPY "CmFeedFn.cpy".
001240*
001250 01  WS-LINHA-FEED                   PIC X(2000).
001260*
001270*    --- DATA DE SISTEMA (JANELA DE SECULO - VER P105) -------------
001280 01  WS-DATA-SISTEMA                 PIC 9(06).
001290 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
001300     05  WS-DATA-SISTEMA-AA          PIC 9(02).
001310     05  WS-DATA-SISTEMA-MM          PIC 9(02).
001320     05  WS-DATA-SISTEMA-DD          PIC 9(02).
001330*
001340 01  WS-DATA-IMPORTACAO-EDITADA.
001350     05  WS-DATA-IMPORTACAO-ANO      PIC 9(04).
001360     05  FILLER                      PIC X(01) VALUE "-".
001370     05  WS-DATA-IMPORTACAO-MES      PIC 9(02).
001380     05  FILLER                      PIC X(01) VALUE "-".
001390     05  WS-DATA-IMPORTACAO-DIA      PIC 9(02).
001400*
001410 77  WS-SECULO-SISTEMA               PIC 9(02) COMP.
001420 77  WS-ANO-COMPLETO-SISTEMA         PIC 9(04) COMP.
001430*
001440*    --- AREA DE TRABALHO PARA TRIM DE CAMPOS (SEM FUNCTION) -------
001450 01  WS-TRIM-CAMPO                   PIC X(200).
001460 01  WS-TRIM-CAMPO-R REDEFINES WS-TRIM-CAMPO.
001470     05  WS-TRIM-CARACTERE OCCURS 200 TIMES
001480                                      PIC X(01).
001490 77  WS-TRIM-LARGURA                 PIC 9(03) COMP.
001500 77  WS-TRIM-INI                     PIC 9(03) COMP.
001510 77  WS-TRIM-FIM                     PIC 9(03) COMP.
001520 77  WS-TRIM-TAM                     PIC 9(03) COMP.
001530*
001540*    --- MONTAGEM DA DESCRICAO (SALES-COPY + BLOCO DE FEATURES) ----
001550 01  WS-PRODUCT-DESC-BUF             PIC X(600).
001560 77  WS-DESC-PTR                     PIC S9(04) COMP.
001570 77  WS-QTD-FEATURES                 PIC 9(02) COMP.
001580 77  WS-IDX-FEATURE                  PIC 9(02) COMP.
001590 77  WS-LF                           PIC X(01) VALUE X"0A".
001600 77  WS-BULLET-PREFIXO               PIC X(02) VALUE "* ".
001610*
001620*    --- AREA DE CHAMADA DA ROTINA DE LIMPEZA DE QUANTIDADE --------
001630 01  WS-AREA-CMFD0910.
001640     05  WS-CMFD0910-QTD-TEXTO       PIC X(07).
001650     05  WS-CMFD0910-LIMIAR          PIC 9(07).
001660     05  WS-CMFD0910-QTD-LIMPA       PIC 9(07).
001670     05  WS-CMFD0910-FLAG-HABILITADO PIC X(01).
001680     05  FILLER                     PIC X(01).
001690*
001700*    --- PARAMETROS DE CONFIGURACAO DA CARGA -----------------------
001710 77  WS-CFG-LIMIAR-HABILITA          PIC 9(07) COMP VALUE ZERO.
001720 77  WS-CFG-NIVEL-PRECO              PIC X(01) VALUE "D".
001730     88  CFG-NIVEL-MSRP                  VALUE "M".
001740     88  CFG-NIVEL-MAP                   VALUE "P".
001750     88  CFG-NIVEL-USER                  VALUE "U".
001760     88  CFG-NIVEL-JOBBER                VALUE "J".
001770     88  CFG-NIVEL-DISTRIBUIDOR          VALUE "D".
001780 77  WS-CFG-SOURCE-SYSTEM            PIC X(10) VALUE "REPLINK".
001790 77  WS-CFG-TEM-CONTA                PIC X(01) VALUE "N".
001800     88  CFG-TEM-CONTA-CONFIGURADA       VALUE "S".
001810 77  WS-CFG-USER-ACCOUNT-ID          PIC 9(09) VALUE ZERO.
001820*
001830*    --- CONTADORES DE CONTROLE (RELATORIO DE ENCERRAMENTO) --------
001840 01  WS-CONTADORES.
001850     05  WS-QTD-LIDOS                PIC 9(07) COMP.
001860     05  WS-QTD-GRAVADOS             PIC 9(07) COMP.
001870     05  WS-QTD-HABILITADOS          PIC 9(07) COMP.
001880     05  WS-QTD-DESABILITADOS        PIC 9(07) COMP.
001890     05  FILLER                      PIC X(01).
001900 01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
001910     05  WS-TAB-CONTADOR OCCURS 4 TIMES
001920                                      PIC 9(07) COMP.
001930     05  FILLER                      PIC X(01).
001940*
001950 01  WS-TAB-ROTULOS.
001960     05  WS-ROTULO OCCURS 4 TIMES    PIC X(28).
001970     05  FILLER                      PIC X(01).
001980*
001990 77  WS-IDX-CONTADOR                 PIC 9(02) COMP.
002000 77  WS-LST-CONTADOR                 PIC ZZZ,ZZ9.
002010 77  WS-LINHA-RESUMO                 PIC X(40).
002020*
002030*    --- FLAGS E STATUS DE ARQUIVO ----------------------------------
002040 77  WS-FIM-DE-ARQUIVO               PIC X(01).
002050     88  FLAG-EOF-FEED                   VALUE "S".
002060*
002070 77  WS-FS-FEED                      PIC X(02).
002080     88  WS-FS-FEED-OK                   VALUE "00".
002090*
002100 77  WS-FS-PRINCIPAL                 PIC X(02).
002110     88  WS-FS-PRINCIPAL-OK              VALUE "00".
002120*
002130 77  WS-FS-HABILITADO                PIC X(02).
002140     88  WS-FS-HABILITADO-OK             VALUE "00".
002150*
002160 77  WS-FS-DESABILITADO              PIC X(02).
002170     88  WS-FS-DESABILITADO-OK           VALUE "00".
002180*-----------------------------------------------------------------
002190 LINKAGE SECTION.
002200*
002210 01  LK-COM-AREA.
002220     05  LK-TEM-ANTERIOR              PIC X(01).
002230     05  LK-QTD-LIDOS                 PIC 9(07).
002240     05  LK-QTD-GRAVADOS              PIC 9(07).
002250     05  LK-QTD-HABILITADOS           PIC 9(07).
002260     05  LK-QTD-DESABILITADOS         PIC 9(07).
002270     05  LK-QTD-ADICIONADOS           PIC 9(07).
002280     05  LK-QTD-ALTERADOS             PIC 9(07).
002290     05  LK-QTD-EXCLUIDOS             PIC 9(07).
002300     05  FILLER                       PIC X(01).
002310*-----------------------------------------------------------------
002320 PROCEDURE DIVISION USING LK-COM-AREA.
002330*-----------------------------------------------------------------
002340 MAIN-PROCEDURE.
002350*
002360     PERFORM P100-INICIALIZA THRU P100-FIM.
002370*
002380     PERFORM P300-PROCESSA THRU P300-FIM
002390         UNTIL FLAG-EOF-FEED.
002400*
002410     PERFORM P500-ENCERRA-RELATORIO THRU P500-FIM.
002420*
002430     PERFORM P510-DEVOLVE-CONTADORES THRU P510-FIM.
002440*
002450     PERFORM P900-FIM.
002460*-----------------------------------------------------------------
002470* P100 - ABERTURA DOS ARQUIVOS, DATA DE IMPORTACAO E LEITURA DO
002480*        CABECALHO DO FEED (STEP 1 DO FLUXO DE LOTE).
002490*-----------------------------------------------------------------
002500 P100-INICIALIZA.
002510*
002520     SET WS-FS-FEED-OK               TO TRUE.
002530     SET WS-FS-PRINCIPAL-OK          TO TRUE.
002540     SET WS-FS-HABILITADO-OK         TO TRUE.
002550     SET WS-FS-DESABILITADO-OK       TO TRUE.
002560     MOVE SPACES                     TO WS-FIM-DE-ARQUIVO.
002570     MOVE ZERO                       TO WS-CONTADORES.
002580*
002590     PERFORM P105-DEFINE-DATA-IMPORTACAO THRU P105-FIM.
002600*
002610     PERFORM P110-ABRE-FEED THRU P110-FIM.
002620*
002630     PERFORM P120-ABRE-SAIDAS THRU P120-FIM.
002640*
002650     PERFORM P130-LE-CABECALHO THRU P130-FIM.
002660*
002670 P100-FIM.                                                        Y2K98
002680*-----------------------------------------------------------------Y2K98
002690 P105-DEFINE-DATA-IMPORTACAO.
002700*                                                                 Y2K98
002710     ACCEPT WS-DATA-SISTEMA          FROM DATE.
002720*
002730*        *=== Y2K - 30/11/1998 - AR ===*
002740*        JANELA DE SECULO: ANOS 00-49 SAO 20XX, ANOS 50-99 SAO
002750*        19XX.  ENQUANTO O FORNECEDOR NAO CHEGAR AOS ANOS 2050
002760*        ESTA ROTINA NAO PRECISA SER REVISTA.
002770     IF WS-DATA-SISTEMA-AA < 50
002780         MOVE 20                     TO WS-SECULO-SISTEMA
002790     ELSE
002800         MOVE 19                     TO WS-SECULO-SISTEMA
002810     END-IF.
002820*        *==============================*
002830*
002840     COMPUTE WS-ANO-COMPLETO-SISTEMA =
002850             WS-SECULO-SISTEMA * 100 + WS-DATA-SISTEMA-AA.
002860*
002870     MOVE WS-ANO-COMPLETO-SISTEMA     TO WS-DATA-IMPORTACAO-ANO.
002880     MOVE WS-DATA-SISTEMA-MM          TO WS-DATA-IMPORTACAO-MES.
002890     MOVE WS-DATA-SISTEMA-DD          TO WS-DATA-IMPORTACAO-DIA.
002900*
002910 P105-FIM.
002920*-----------------------------------------------------------------
002930 P110-ABRE-FEED.
002940*
002950     OPEN INPUT SUPPLIER-FEED.
002960*
002970     IF NOT WS-FS-FEED-OK THEN
002980         DISPLAY "CMFD0610 - ERRO NA ABERTURA DO FEED DO "
002990                 "FORNECEDOR. FILE STATUS: " WS-FS-FEED
003000         PERFORM P900-FIM
003010     END-IF.
003020*
003030 P110-FIM.
003040*-----------------------------------------------------------------
003050 P120-ABRE-SAIDAS.
003060*
003070     OPEN OUTPUT MAIN-OUTPUT.
003080*
003090     IF NOT WS-FS-PRINCIPAL-OK THEN
003100         DISPLAY "CMFD0610 - ERRO NA ABERTURA DO ARQUIVO "
003110                 "PRINCIPAL. FILE STATUS: " WS-FS-PRINCIPAL
003120         PERFORM P900-FIM
003130     END-IF.
003140*
003150     OPEN OUTPUT ENABLED-OUTPUT.
003160*
003170     IF NOT WS-FS-HABILITADO-OK THEN
003180         DISPLAY "CMFD0610 - ERRO NA ABERTURA DO EXTRATO DE "
003190                 "HABILITADOS. FILE STATUS: " WS-FS-HABILITADO
003200         PERFORM P900-FIM
003210     END-IF.
003220*
003230     OPEN OUTPUT DISABLED-OUTPUT.
003240*
003250     IF NOT WS-FS-DESABILITADO-OK THEN
003260         DISPLAY "CMFD0610 - ERRO NA ABERTURA DO EXTRATO DE "
003270                 "DESABILITADOS. FILE STATUS: " WS-FS-DESABILITADO
003280         PERFORM P900-FIM
003290     END-IF.
003300*
003310 P120-FIM.
003320*-----------------------------------------------------------------
003330 P130-LE-CABECALHO.
003340*
003350*        O FEED TRAZ UMA LINHA DE CABECALHO NOMEANDO AS COLUNAS
003360*        ANTES DOS REGISTROS DE PRODUTO - ESSA LINHA E DESCARTADA.
003370     READ SUPPLIER-FEED INTO WS-LINHA-FEED
003380         AT END
003390             SET FLAG-EOF-FEED        TO TRUE
003400     END-READ.
003410*
003420 P130-FIM.
003430*-----------------------------------------------------------------
003440* P300 - LACO PRINCIPAL: UM REGISTRO DE PRODUTO DO FEED POR VOLTA
003450*        (STEP 2 AO STEP 4 DO FLUXO DE LOTE).
003460*-----------------------------------------------------------------
003470 P300-PROCESSA.
003480*
003490     READ SUPPLIER-FEED INTO WS-LINHA-FEED
003500         AT END
003510             SET FLAG-EOF-FEED        TO TRUE
003520         NOT AT END
003530             ADD 1                    TO WS-QTD-LIDOS
003540*
003550             PERFORM P400-DESMONTA-FEED THRU P400-FIM
003560*
003570             PERFORM P405-LIMPA-PRECOS THRU P405-FIM
003580*
003590             PERFORM P410-MONTA-DESCRICAO THRU P410-FIM
003600*
003610             PERFORM P420-LIMPA-QUANTIDADE THRU P420-FIM
003620*
003630             PERFORM P440-DEFINE-PRECO THRU P440-FIM
003640*
003650             PERFORM P450-ESTAMPA-METADADOS THRU P450-FIM
003660*
003670             PERFORM P460-GRAVA-SAIDAS THRU P460-FIM
003680     END-READ.
003690*
003700 P300-FIM.
003710*-----------------------------------------------------------------
003720* P400 - DESMONTA O REGISTRO DO FEED (UNSTRING) E FAZ O MAPA DOS
003730*        CAMPOS DE TEXTO DIRETO PARA O REGISTRO INTERNO (STEP 2A).
003740*-----------------------------------------------------------------
003750 P400-DESMONTA-FEED.
003760*
003770     MOVE SPACES                     TO REG-PRODUTO-CM.
003780*
003790     UNSTRING WS-LINHA-FEED DELIMITED BY "|"
003800         INTO    BRAND-NAME-FEED
003810                 ITEM-NUMBER-FEED
003820                 SHORT-NAME-FEED
003830                 SALES-COPY-FEED
003840                 MSRP-FEED
003850                 MAP-PRICE-FEED
003860                 USER-PRICE-FEED
003870                 JOBBER-PRICE-FEED
003880                 DISTRIBUTOR-PRICE-FEED
003890                 QTY-AVAILABLE-FEED
003900                 ITEM-STATUS-FEED
003910                 IMAGE-URL-FEED
003920                 CATEGORY-ID-FEED
003930                 KEYWORDS-FEED
003940                 UPC-FEED
003950                 FREIGHT-FEED
003960                 FOB-CITY-FEED
003970                 FOB-STATE-FEED
003980                 FOB-ZIP-FEED
003990                 FEATURE-TAB-FEED(01)
004000                 FEATURE-TAB-FEED(02)
004010                 FEATURE-TAB-FEED(03)
004020                 FEATURE-TAB-FEED(04)
004030                 FEATURE-TAB-FEED(05)
004040                 FEATURE-TAB-FEED(06)
004050                 FEATURE-TAB-FEED(07)
004060                 FEATURE-TAB-FEED(08)
004070                 FEATURE-TAB-FEED(09)
004080                 FEATURE-TAB-FEED(10)
004090                 FEATURE-TAB-FEED(11)
004100                 FEATURE-TAB-FEED(12)
004110                 FEATURE-TAB-FEED(13)
004120                 FEATURE-TAB-FEED(14)
004130                 FEATURE-TAB-FEED(15)
004140                 FEATURE-TAB-FEED(16)
004150                 FEATURE-TAB-FEED(17)
004160                 FEATURE-TAB-FEED(18).
004170*
004180     MOVE ITEM-NUMBER-FEED            TO ITEM-NUMBER-CM.
004190     MOVE SHORT-NAME-FEED             TO PRODUCT-NAME-CM.
004200     MOVE BRAND-NAME-FEED             TO BRAND-CM.
004210     MOVE IMAGE-URL-FEED              TO IMAGE-URL-CM.
004220     MOVE ITEM-STATUS-FEED            TO ITEM-STATUS-CM.
004230     MOVE CATEGORY-ID-FEED            TO CATEGORY-ID-CM.
004240     MOVE KEYWORDS-FEED               TO KEYWORDS-CM.
004250     MOVE UPC-FEED                    TO UPC-CM.
004260     MOVE FREIGHT-FEED                TO FREIGHT-CM.
004270     MOVE FOB-CITY-FEED               TO FOB-CITY-CM.
004280     MOVE FOB-STATE-FEED              TO FOB-STATE-CM.
004290     MOVE FOB-ZIP-FEED                TO FOB-ZIP-CM.
004300*
004310 P400-FIM.
004320*-----------------------------------------------------------------
004330* P405 - LIMPEZA DOS CINCO NIVEIS DE PRECO DO FORNECEDOR (PRECO
004340*        EM BRANCO/NAO-NUMERICO FICA EM ZERO - REGRA DO NEGOCIO).
004350*-----------------------------------------------------------------
004360 P405-LIMPA-PRECOS.
004370*
004380     IF MSRP-FEED IS NUMERIC
004390         MOVE MSRP-FEED-NUM           TO MSRP-CM
004400     ELSE
004410         MOVE ZERO                   TO MSRP-CM
004420     END-IF.
004430*
004440     IF MAP-PRICE-FEED IS NUMERIC
004450         MOVE MAP-PRICE-FEED-NUM      TO MAP-PRICE-CM
004460     ELSE
004470         MOVE ZERO                   TO MAP-PRICE-CM
004480     END-IF.
004490*
004500     IF USER-PRICE-FEED IS NUMERIC
004510         MOVE USER-PRICE-FEED-NUM     TO USER-PRICE-CM
004520     ELSE
004530         MOVE ZERO                   TO USER-PRICE-CM
004540     END-IF.
004550*
004560     IF JOBBER-PRICE-FEED IS NUMERIC
004570         MOVE JOBBER-PRICE-FEED-NUM   TO JOBBER-PRICE-CM
004580     ELSE
004590         MOVE ZERO                   TO JOBBER-PRICE-CM
004600     END-IF.
004610*
004620     IF DISTRIBUTOR-PRICE-FEED IS NUMERIC
004630         MOVE DISTRIBUTOR-PRICE-FEED-NUM
004640                                      TO DISTRIBUTOR-PRICE-CM
004650     ELSE
004660         MOVE ZERO                   TO DISTRIBUTOR-PRICE-CM
004670     END-IF.
004680*
004690 P405-FIM.
004700*-----------------------------------------------------------------
004710* P410 - MONTA A DESCRICAO: SALES-COPY SEGUIDA, QUANDO HOUVER AO
004720*        MENOS UMA FEATURE NAO-BRANCO, DE LINHA EM BRANCO MAIS O
004730*        BLOCO DE BULLETS (STEP 2B/2C DO FLUXO DE LOTE).
004740*-----------------------------------------------------------------
004750 P410-MONTA-DESCRICAO.
004760*
004770     MOVE SPACES                     TO WS-PRODUCT-DESC-BUF.
004780     MOVE 1                          TO WS-DESC-PTR.
004790     MOVE ZERO                       TO WS-QTD-FEATURES.
004800*
004810     MOVE SALES-COPY-FEED            TO WS-TRIM-CAMPO.
004820     MOVE 200                        TO WS-TRIM-LARGURA.
004830     PERFORM P800-CALCULA-TRIM THRU P800-FIM.
004840*
004850     IF WS-TRIM-TAM > 0
004860         STRING WS-TRIM-CAMPO(WS-TRIM-INI:WS-TRIM-TAM)
004870                     DELIMITED BY SIZE
004880             INTO WS-PRODUCT-DESC-BUF
004890             WITH POINTER WS-DESC-PTR                             CR3390
004900     END-IF.
004910*
004920     PERFORM P412-PROCESSA-FEATURE THRU P412-FIM
004930         VARYING WS-IDX-FEATURE FROM 1 BY 1
004940             UNTIL WS-IDX-FEATURE > 18.
004950*
004960*        *==== CR3390 - 17/09/2018 - RDS ====*
004970*        MOVE NATURAL (TRUNCA NO TAMANHO DO CAMPO) - NAO USAR
004980*        FUNCTION TRIM/LENGTH, ESTE SHOP NAO EMPREGA INTRINSECAS.
004990     MOVE WS-PRODUCT-DESC-BUF        TO PRODUCT-DESC-CM.
005000*        *====================================*
005010*
005020 P410-FIM.
005030*-----------------------------------------------------------------
005040 P412-PROCESSA-FEATURE.
005050*
005060     MOVE FEATURE-TAB-FEED(WS-IDX-FEATURE)
005070                                      TO WS-TRIM-CAMPO.
005080     MOVE 60                         TO WS-TRIM-LARGURA.
005090     PERFORM P800-CALCULA-TRIM THRU P800-FIM.
005100*
005110     IF WS-TRIM-TAM > 0
005120         ADD 1                        TO WS-QTD-FEATURES
005130*
005140         IF WS-QTD-FEATURES = 1
005150             STRING WS-LF DELIMITED BY SIZE
005160                    WS-LF DELIMITED BY SIZE
005170                 INTO WS-PRODUCT-DESC-BUF
005180                 WITH POINTER WS-DESC-PTR
005190         ELSE
005200             STRING WS-LF DELIMITED BY SIZE
005210                 INTO WS-PRODUCT-DESC-BUF
005220                 WITH POINTER WS-DESC-PTR
005230         END-IF
005240*
005250         STRING WS-BULLET-PREFIXO DELIMITED BY SIZE
005260                WS-TRIM-CAMPO(WS-TRIM-INI:WS-TRIM-TAM)
005270                     DELIMITED BY SIZE
005280             INTO WS-PRODUCT-DESC-BUF
005290             WITH POINTER WS-DESC-PTR
005300     END-IF.
005310*
005320 P412-FIM.
005330*-----------------------------------------------------------------
005340* P800 - UTILITARIO DE TRIM (SEM FUNCTION TRIM): CALCULA O INICIO
005350*        E O FIM DO TEXTO NAO-BRANCO DENTRO DE WS-TRIM-CAMPO, NA
005360*        LARGURA INFORMADA EM WS-TRIM-LARGURA.
005370*-----------------------------------------------------------------
005380 P800-CALCULA-TRIM.
005390*
005400     MOVE WS-TRIM-LARGURA             TO WS-TRIM-FIM.
005410*
005420     PERFORM P810-RECUA-FIM THRU P810-FIM
005430         UNTIL WS-TRIM-FIM = 0
005440            OR WS-TRIM-CARACTERE(WS-TRIM-FIM) NOT = SPACE.
005450*
005460     IF WS-TRIM-FIM = 0
005470         MOVE 0                       TO WS-TRIM-INI
005480         MOVE 0                       TO WS-TRIM-TAM
005490     ELSE
005500         MOVE 1                       TO WS-TRIM-INI
005510         PERFORM P820-AVANCA-INI THRU P820-FIM
005520             UNTIL WS-TRIM-CARACTERE(WS-TRIM-INI) NOT = SPACE
005530         COMPUTE WS-TRIM-TAM = WS-TRIM-FIM - WS-TRIM-INI + 1
005540     END-IF.
005550*
005560 P800-FIM.
005570*-----------------------------------------------------------------
005580 P810-RECUA-FIM.
005590*
005600     SUBTRACT 1                      FROM WS-TRIM-FIM.
005610*
005620 P810-FIM.
005630*-----------------------------------------------------------------
005640 P820-AVANCA-INI.
005650*
005660     ADD 1                            TO WS-TRIM-INI.             CR0877
005670*                                                                 CR0877
005680 P820-FIM.
005690*-----------------------------------------------------------------CR0877
005700* P420 - LIMPEZA DA QUANTIDADE E CALCULO DO FLAG DE HABILITACAO,
005710*        VIA CHAMADA DA ROTINA CMFD0910 (STEP 2D/2E DO FLUXO DE   CR0877
005720*        LOTE - VER ALTERACAO CR0877).                            CR0877
005730*-----------------------------------------------------------------
005740 P420-LIMPA-QUANTIDADE.
005750*
005760     MOVE QTY-AVAILABLE-FEED          TO WS-CMFD0910-QTD-TEXTO.
005770     MOVE WS-CFG-LIMIAR-HABILITA      TO WS-CMFD0910-LIMIAR.
005780*
005790     CALL "CMFD0910"         USING WS-AREA-CMFD0910.
005800*
005810     MOVE WS-CMFD0910-QTD-LIMPA       TO QTY-AVAILABLE-CM.
005820     MOVE WS-CMFD0910-FLAG-HABILITADO TO ENABLED-FLAG-CM.
005830*                                                                 CR1042
005840 P420-FIM.
005850*-----------------------------------------------------------------CR1042
005860* P440 - SELECIONA O PRECO EFETIVO CONFORME O NIVEL CONFIGURADO
005870*        (STEP 2F DO FLUXO DE LOTE - VER ALTERACAO CR1042).       CR1042
005880*-----------------------------------------------------------------
005890 P440-DEFINE-PRECO.                                               CR1042
005900*
005910     EVALUATE TRUE                                                CR1042
005920         WHEN CFG-NIVEL-MSRP                                      CR1042
005930             MOVE MSRP-CM             TO EFFECTIVE-PRICE-CM
005940         WHEN CFG-NIVEL-MAP
005950             MOVE MAP-PRICE-CM        TO EFFECTIVE-PRICE-CM
005960         WHEN CFG-NIVEL-USER
005970             MOVE USER-PRICE-CM       TO EFFECTIVE-PRICE-CM
005980         WHEN CFG-NIVEL-JOBBER
005990             MOVE JOBBER-PRICE-CM     TO EFFECTIVE-PRICE-CM
006000         WHEN OTHER
006010             MOVE DISTRIBUTOR-PRICE-CM
006020                                      TO EFFECTIVE-PRICE-CM       CR2281
006030     END-EVALUATE.
006040*
006050 P440-FIM.                                                        CR2281
006060*-----------------------------------------------------------------CR2281
006070* P450 - ESTAMPA OS METADADOS DA CARGA (STEP 2G DO FLUXO DE LOTE -
006080*        VER ALTERACAO CR2281).                                   CR2281
006090*-----------------------------------------------------------------
006100 P450-ESTAMPA-METADADOS.
006110*
006120     MOVE WS-CFG-SOURCE-SYSTEM        TO SOURCE-SYSTEM-CM.
006130     MOVE WS-DATA-IMPORTACAO-EDITADA  TO IMPORT-DATE-CM.
006140*
006150     IF CFG-TEM-CONTA-CONFIGURADA
006160         MOVE WS-CFG-USER-ACCOUNT-ID  TO USER-ACCOUNT-ID-CM
006170     ELSE
006180         MOVE ZERO                   TO USER-ACCOUNT-ID-CM
006190     END-IF.
006200*
006210 P450-FIM.
006220*-----------------------------------------------------------------
006230* P460 - GRAVA O REGISTRO NO ARQUIVO PRINCIPAL E, CONFORME O FLAG
006240*        DE HABILITACAO, NO EXTRATO DE HABILITADOS OU DESABILITADOS
006250*        (STEP 3/4 DO FLUXO DE LOTE).
006260*-----------------------------------------------------------------
006270 P460-GRAVA-SAIDAS.
006280*
006290     WRITE FD-REG-PRODUTO-CM         FROM REG-PRODUTO-CM.
006300*
006310     IF NOT WS-FS-PRINCIPAL-OK THEN
006320         DISPLAY "CMFD0610 - ERRO NA GRAVACAO DO ARQUIVO "
006330                 "PRINCIPAL. FILE STATUS: " WS-FS-PRINCIPAL
006340         PERFORM P900-FIM
006350     END-IF.
006360*
006370     ADD 1                            TO WS-QTD-GRAVADOS.
006380*
006390     IF PRODUTO-HABILITADO-CM
006400         WRITE FD-REG-PRODUTO-CM-HAB  FROM REG-PRODUTO-CM
006410         ADD 1                        TO WS-QTD-HABILITADOS
006420     ELSE
006430         WRITE FD-REG-PRODUTO-CM-DES  FROM REG-PRODUTO-CM
006440         ADD 1                        TO WS-QTD-DESABILITADOS
006450     END-IF.
006460*
006470 P460-FIM.
006480*-----------------------------------------------------------------
006490* P500 - RELATORIO DE ENCERRAMENTO (STEP 5 DO FLUXO DE LOTE) -
006500*        LIDOS, GRAVADOS, HABILITADOS E DESABILITADOS.
006510*-----------------------------------------------------------------
006520 P500-ENCERRA-RELATORIO.
006530*
006540     MOVE "REGISTROS LIDOS DO FEED...." TO WS-ROTULO(1).
006550     MOVE "REGISTROS GRAVADOS.........." TO WS-ROTULO(2).
006560     MOVE "PRODUTOS HABILITADOS........" TO WS-ROTULO(3).
006570     MOVE "PRODUTOS DESABILITADOS......" TO WS-ROTULO(4).
006580*
006590     PERFORM P505-IMPRIME-CONTADOR THRU P505-FIM
006600         VARYING WS-IDX-CONTADOR FROM 1 BY 1
006610             UNTIL WS-IDX-CONTADOR > 4.
006620*
006630 P500-FIM.
006640*-----------------------------------------------------------------
006650 P505-IMPRIME-CONTADOR.
006660*
006670     MOVE WS-TAB-CONTADOR(WS-IDX-CONTADOR)
006680                                      TO WS-LST-CONTADOR.
006690*
006700     STRING WS-ROTULO(WS-IDX-CONTADOR) DELIMITED BY SIZE
006710            WS-LST-CONTADOR           DELIMITED BY SIZE
006720         INTO WS-LINHA-RESUMO.
006730*
006740     DISPLAY WS-LINHA-RESUMO.
006750*
006760 P505-FIM.
006770*-----------------------------------------------------------------
006780 P510-DEVOLVE-CONTADORES.
006790*
006800     MOVE WS-QTD-LIDOS                TO LK-QTD-LIDOS.
006810     MOVE WS-QTD-GRAVADOS              TO LK-QTD-GRAVADOS.
006820     MOVE WS-QTD-HABILITADOS           TO LK-QTD-HABILITADOS.
006830     MOVE WS-QTD-DESABILITADOS         TO LK-QTD-DESABILITADOS.
006840*
006850 P510-FIM.
006860*-----------------------------------------------------------------
006870 P900-FIM.
006880     CLOSE   SUPPLIER-FEED
006890             MAIN-OUTPUT
006900             ENABLED-OUTPUT
006910             DISABLED-OUTPUT.
006920     GOBACK.
006930 END PROGRAM CMFD0610.
006940