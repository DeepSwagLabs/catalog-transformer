000100******************************************************************
000110* COPYBOOK: CMFEEDFN (CmFeedFn.cpy)
000120* Purpose:  AREA DE TRABALHO PARA O FEED DO FORNECEDOR (LINHA
000130*           DELIMITADA POR "|" - VER CMFD0610, PARAGRAFO
000140*           P400-DESMONTA-FEED).  NAO HA FD DE LARGURA FIXA PARA
000150*           O FEED - O REGISTRO CHEGA COMO TEXTO DELIMITADO.
000160* Alteracoes:
000170*   15/01/1995 - AR          - AREA ORIGINAL.
000180*   15/05/2000 - AR          - CAMPOS DE PRECO REDEFINIDOS COMO
000190*                               9(07)V99 PARA ALINHAR O PONTO
000200*                               DECIMAL IMPLICITO COM O REGISTRO
000210*                               INTERNO (ANTES A CONVERSAO SAIA
000220*                               ERRADA PORQUE O MOVE ALFANUMERICO
000230*                               TRATA O CAMPO COMO INTEIRO).
000240******************************************************************
000250*
000260 01  WS-REG-FEED-FORNECEDOR.
000270*
000280     05  BRAND-NAME-FEED             PIC X(30).
000290     05  ITEM-NUMBER-FEED            PIC X(20).
000300     05  SHORT-NAME-FEED             PIC X(60).
000310     05  SALES-COPY-FEED             PIC X(200).
000320*
000330*        --- PRECOS COMO CHEGAM DO FEED (TEXTO, 9 DIGITOS, SEM
000340*            SINAL) E A MESMA AREA REDEFINIDA COMO 9(07)V99 PARA
000350*            QUE O MOVE PARA O CAMPO INTERNO S9(07)V99 ALINHE O
000360*            PONTO DECIMAL IMPLICITO CORRETAMENTE. --------------
000370     05  WS-PRECOS-FEED-TEXTO.
000380         10  MSRP-FEED               PIC X(09).
000390         10  MAP-PRICE-FEED          PIC X(09).
000400         10  USER-PRICE-FEED         PIC X(09).
000410         10  JOBBER-PRICE-FEED       PIC X(09).
000420         10  DISTRIBUTOR-PRICE-FEED  PIC X(09).
000430     05  WS-PRECOS-FEED-NUM REDEFINES WS-PRECOS-FEED-TEXTO.
000440         10  MSRP-FEED-NUM           PIC 9(07)V99.                150500
000450         10  MAP-PRICE-FEED-NUM      PIC 9(07)V99.                150500
000460         10  USER-PRICE-FEED-NUM     PIC 9(07)V99.                150500
000470         10  JOBBER-PRICE-FEED-NUM   PIC 9(07)V99.                150500
000480         10  DISTRIBUTOR-PRICE-FEED-NUM                           150500
000490                                      PIC 9(07)V99.
000500*
000510     05  QTY-AVAILABLE-FEED          PIC X(07).
000520     05  ITEM-STATUS-FEED            PIC X(10).
000530     05  IMAGE-URL-FEED              PIC X(120).
000540     05  CATEGORY-ID-FEED            PIC X(10).
000550     05  KEYWORDS-FEED               PIC X(100).
000560     05  UPC-FEED                    PIC X(14).
000570     05  FREIGHT-FEED                PIC X(20).
000580     05  FOB-CITY-FEED               PIC X(30).
000590     05  FOB-STATE-FEED              PIC X(02).
000600     05  FOB-ZIP-FEED                PIC X(10).
000610     05  FEATURE-TAB-FEED OCCURS 18 TIMES
000620                                  PIC X(60).
000630*
000640     05  FILLER                      PIC X(10).
000650*
000660