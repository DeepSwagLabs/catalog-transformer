000100******************************************************************
000110* COPYBOOK: CMMUDANCA (CmMudanca.cpy)
000120* Purpose:  REGISTRO DE MUDANCA DA RECONCILIACAO - USADO PELOS
000130*           ARQUIVOS ADDS-OUTPUT, UPDATES-OUTPUT E DELETES-OUTPUT.
000140*           CHAVE MAIS UMA COPIA COMPLETA DO REGISTRO INTERNO DE
000150*           PRODUTO (VERSAO NOVA PARA 'A'/'U', VERSAO ANTIGA
000160*           PARA 'D').
000170* Alteracoes:
000180*   20/04/1995 - AR          - LAYOUT ORIGINAL.
000190*   09/09/1999 - AR          - REVISAO Y2K - SEM IMPACTO NESTE
000200*                               LAYOUT (CHAVES PERMANECEM X).
000210*   08/03/2021 - JPN  CR3512 - REGISTRADO O TAMANHO CORRETO DO
000220*                               GRUPO (1023 POSICOES, NAO 1014) -
000230*                               AS AREAS FD-REG-MUDANCA-ADD/UPD/DEL
000240*                               ESTAVAM MENORES E CORTAVAM OS 9
000250*                               BYTES FINAIS NO WRITE ... FROM;
000260*                               AREAS FD CORRIGIDAS EM CMFD0620.
000270******************************************************************
000280*
000290 01  REG-MUDANCA-CM.
000300*
000310     05  CHANGE-TYPE-MUD             PIC X(01).
000320         88  MUDANCA-INCLUSAO            VALUE "A".
000330         88  MUDANCA-ALTERACAO            VALUE "U".
000340         88  MUDANCA-EXCLUSAO              VALUE "D".
000350*
000360     05  ITEM-NUMBER-MUD             PIC X(20).
000370     05  PRODUCT-NAME-MUD            PIC X(60).
000380     05  PRODUCT-DESC-MUD            PIC X(500).
000390     05  BRAND-MUD                   PIC X(30).
000400     05  IMAGE-URL-MUD               PIC X(120).
000410     05  QTY-AVAILABLE-MUD           PIC 9(07).
000420     05  ITEM-STATUS-MUD             PIC X(10).
000430     05  MSRP-MUD                    PIC S9(07)V99.
000440     05  MAP-PRICE-MUD               PIC S9(07)V99.
000450     05  USER-PRICE-MUD              PIC S9(07)V99.
000460     05  JOBBER-PRICE-MUD            PIC S9(07)V99.
000470     05  DISTRIBUTOR-PRICE-MUD       PIC S9(07)V99.
000480     05  EFFECTIVE-PRICE-MUD         PIC S9(07)V99.
000490     05  CATEGORY-ID-MUD             PIC X(10).
000500     05  KEYWORDS-MUD                PIC X(100).
000510     05  UPC-MUD                     PIC X(14).
000520     05  FREIGHT-MUD                 PIC X(20).
000530     05  FOB-CITY-MUD                PIC X(30).
000540     05  FOB-STATE-MUD               PIC X(02).
000550     05  FOB-ZIP-MUD                 PIC X(10).
000560     05  ENABLED-FLAG-MUD            PIC X(01).
000570     05  SOURCE-SYSTEM-MUD           PIC X(10).
000580     05  IMPORT-DATE-MUD             PIC X(10).
000590     05  IMPORT-DATE-MUD-R REDEFINES IMPORT-DATE-MUD.
000600         10  IMPORT-ANO-MUD           PIC X(04).
000610         10  FILLER                   PIC X(01).
000620         10  IMPORT-MES-MUD           PIC X(02).
000630         10  FILLER                   PIC X(01).
000640         10  IMPORT-DIA-MUD           PIC X(02).
000650     05  USER-ACCOUNT-ID-MUD         PIC 9(09).
000660*
000670     05  FILLER                      PIC X(05).
000680*
000690