000100******************************************************************
000110* COPYBOOK: CMPRODUTO (CmProduto.cpy)
000120* Purpose:  REGISTRO INTERNO DE PRODUTO - FEED CM (CREATIVE
000130*           MERCHANDISE).  LAYOUT UNICO USADO PELOS ARQUIVOS
000140*           MAIN-OUTPUT, ENABLED-OUTPUT, DISABLED-OUTPUT E
000150*           PREVIOUS-MASTER (MESMO LAYOUT NOS DOIS LADOS DA
000160*           RECONCILIACAO).
000170* Alteracoes:
000180*   15/01/1995 - AR          - LAYOUT ORIGINAL (PRODUTO.CPY).
000190*   14/07/1999 - AR          - AJUSTE PARA ANO 2000 (DATA DE
000200*                               IMPORTACAO EM AAAA-MM-DD).
000210*   08/11/2005 - LCS  CR1042 - INCLUSAO DE EFFECTIVE-PRICE-CM E
000220*                               DOS NIVEIS DE PRECO DO FEED.
000230*   22/02/2012 - MRF  CR2281 - INCLUSAO DE USER-ACCOUNT-ID-CM.
000240*   08/03/2021 - JPN  CR3512 - REGISTRADO O TAMANHO CORRETO DO
000250*                               GRUPO (1022 POSICOES, NAO 1013) -
000260*                               AS AREAS FD QUE RECEBEM ESTE
000270*                               REGISTRO POR WRITE ... FROM
000280*                               ESTAVAM MENORES DESDE A CR2281 E
000290*                               CORTAVAM OS 9 BYTES FINAIS; AREAS
000300*                               FD CORRIGIDAS EM CMFD0610/CMFD0620.
000310******************************************************************
000320*
000330 01  REG-PRODUTO-CM.
000340*
000350*    --- CHAVE E IDENTIFICACAO DO PRODUTO ------------------------
000360     05  ITEM-NUMBER-CM              PIC X(20).
000370     05  PRODUCT-NAME-CM             PIC X(60).
000380     05  PRODUCT-DESC-CM             PIC X(500).
000390     05  BRAND-CM                    PIC X(30).
000400     05  IMAGE-URL-CM                PIC X(120).
000410*
000420*    --- ESTOQUE E SITUACAO ----------------------------------------
000430     05  QTY-AVAILABLE-CM            PIC 9(07).
000440     05  ITEM-STATUS-CM              PIC X(10).
000450*
000460*    --- NIVEIS DE PRECO DO FORNECEDOR E PRECO EFETIVO -------------
000470     05  MSRP-CM                     PIC S9(07)V99.               CR1042
000480     05  MAP-PRICE-CM                PIC S9(07)V99.               CR1042
000490     05  USER-PRICE-CM               PIC S9(07)V99.               CR1042
000500     05  JOBBER-PRICE-CM             PIC S9(07)V99.               CR1042
000510     05  DISTRIBUTOR-PRICE-CM        PIC S9(07)V99.               CR1042
000520     05  EFFECTIVE-PRICE-CM          PIC S9(07)V99.               CR1042
000530*
000540*    --- CLASSIFICACAO, FRETE E CODIGOS AUXILIARES -----------------
000550     05  CATEGORY-ID-CM              PIC X(10).
000560     05  KEYWORDS-CM                 PIC X(100).
000570     05  UPC-CM                      PIC X(14).
000580     05  FREIGHT-CM                  PIC X(20).
000590     05  FOB-CITY-CM                 PIC X(30).
000600     05  FOB-STATE-CM                PIC X(02).
000610     05  FOB-ZIP-CM                  PIC X(10).
000620*
000630*    --- FLAG DE HABILITACAO (DERIVADO DO ESTOQUE) -----------------
000640     05  ENABLED-FLAG-CM             PIC X(01).
000650         88  PRODUTO-HABILITADO-CM       VALUE "Y".
000660         88  PRODUTO-DESABILITADO-CM     VALUE "N".
000670*
000680*    --- METADADOS DA CARGA -----------------------------------------
000690     05  SOURCE-SYSTEM-CM            PIC X(10).
000700     05  IMPORT-DATE-CM               PIC X(10).
000710     05  IMPORT-DATE-CM-R REDEFINES IMPORT-DATE-CM.
000720         10  IMPORT-ANO-CM            PIC X(04).                  Y2K99
000730         10  FILLER                   PIC X(01).
000740         10  IMPORT-MES-CM            PIC X(02).                  Y2K99
000750         10  FILLER                   PIC X(01).
000760         10  IMPORT-DIA-CM            PIC X(02).                  Y2K99
000770     05  USER-ACCOUNT-ID-CM          PIC 9(09).                   CR2281
000780*
000790*    --- RESERVA DE CRESCIMENTO (CR1042) -----------------------------
000800     05  FILLER                      PIC X(05).
000810*
000820